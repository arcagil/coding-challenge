000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    DAYSTAT.                                          00000200
000300 AUTHOR.        R T MASELLI.                                      00000300
000400 INSTALLATION.  SYSTEMS GROUP - BATCH DEVELOPMENT.                00000400
000500 DATE-WRITTEN.  11/21/89.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800
000900***************************************************************   00000900
001000*                                                              *  00001000
001100*   PROGRAM     :  DAYSTAT                                    *   00001100
001200*   DESCRIPTION :  CALLED BY DLYSTAT ONCE PER CUSTOMER/DAY     *  00001200
001300*                  GROUP (ENTRIES IN GT-GROUP-ENTRIES, COPYBOOK*  00001300
001400*                  ENTRTBL).  RETURNS SUCCESS/FAIL COUNTS, THE *  00001400
001500*                  UPTIME PERCENTAGE, AND AVG/MEDIAN/99TH      *  00001500
001600*                  PERCENTILE LATENCY FOR THE GROUP.           *  00001600
001700*                                                               * 00001700
001800*   CHANGE LOG                                                 *  00001800
001900*   ----------                                                 *  00001900
002000*   1989-11-21  RTM  ORIGINAL - REQUEST FR-89-0114.             * 00002000
002100*   1990-03-19  RTM  ADDED UPTIME CALC - OUTAGE IS ANY RUN OF   * 00002100
002200*                    STATUS 500-599 ENTRIES.                    * 00002200
002300*   1997-02-19  KLB  WIDENED LATENCY FIELDS TO 9(05)V9(04) -    * 00002300
002400*                    SEE STATREC CHANGE LOG.                    * 00002400
002500*   1997-06-03  KLB  P99 NOW INTERPOLATES INSTEAD OF ROUNDING   * 00002500
002600*                    THE RANK - REQUEST FR-97-0512.             * 00002600
002700*   1997-09-15  KLB  RESTYLED LOOPS AS PERFORM...VARYING -      * 00002700
002800*                    STANDARDS REVIEW FLAGGED IN-LINE FORM.     * 00002800
002900*   1999-03-01  KLB  COUNTERS/SORT-WORK MOVED TO 77-LEVEL;      * 00002900
003000*                    REDEFINES FIELDS STAYED GROUPED.           * 00003000
003100***************************************************************   00003100
003200
003300 ENVIRONMENT DIVISION.                                            00003300
003400 CONFIGURATION SECTION.                                           00003400
003500 SOURCE-COMPUTER.  IBM-370.                                       00003500
003600 OBJECT-COMPUTER.  IBM-370.                                       00003600
003700 SPECIAL-NAMES.                                                   00003700
003800     C01 IS TOP-OF-FORM.                                          00003800
003900
004000 DATA DIVISION.                                                   00004000
004100 WORKING-STORAGE SECTION.                                         00004100
004200
004300* WORKING COPY OF THE GROUP'S DURATIONS - KEEPS CALLER'S ORDER.   00004300
004400 01  WS-DURATION-TABLE.                                           00004400
004500     05  WS-DUR-COUNT                 PIC 9(05) COMP.             00004500
004600     05  WS-DUR-ENTRY OCCURS 1 TO 3000 TIMES                      00004600
004700                 DEPENDING ON WS-DUR-COUNT                        00004700
004800                 INDEXED BY WS-DUR-IDX.                           00004800
004900         10  WS-DUR-VALUE             PIC 9(05)V9(04).            00004900
005000
005100 77  WS-INSERT-VALUE              PIC 9(05)V9(04).                00005100
005200 77  WS-MOVE-FROM                 PIC 9(05) COMP.                 00005200
005300 77  WS-INSERT-TO                 PIC 9(05) COMP.                 00005300
005400
005500 77  WS-ENTRY-IDX                 PIC 9(05) COMP.                 00005500
005600 77  WS-SUCCESS-CNT               PIC 9(07) COMP-3.               00005600
005700 77  WS-FAIL-CNT                  PIC 9(07) COMP-3.               00005700
005800
005900 77  WS-OUTAGE-OPEN-SW            PIC X(01) VALUE 'N'.            00005900
006000     88  WS-OUTAGE-IS-OPEN             VALUE 'Y'.                 00006000
006100 77  WS-OUTAGE-START-SECS         PIC 9(05) COMP.                 00006100
006200 77  WS-DOWNTIME-SECS             PIC 9(05) COMP.                 00006200
006300
006400* SPLITS OUT THE WHOLE-PERCENT DIGITS FOR THE 100% CEILING CHECK. 00006400
006500 01  WS-UPTIME-WORK.                                              00006500
006600     05  WS-UPTIME-WORK-PCT           PIC 9(03)V9(04).            00006600
006700     05  WS-UPTIME-PCT-PARTS REDEFINES WS-UPTIME-WORK-PCT.        00006700
006800         10  WS-UPTIME-WHOLE-PCT      PIC 9(03).                  00006800
006900         10  WS-UPTIME-FRAC-PCT       PIC 9(04).                  00006900
007000     05  FILLER                       PIC X(02).                  00007000
007100
007200 77  WS-DUR-SUM                   PIC 9(09)V9(04) COMP-3.         00007200
007300 77  WS-MEDIAN-LOW-SUB            PIC 9(05) COMP.                 00007300
007400 77  WS-MEDIAN-HIGH-SUB           PIC 9(05) COMP.                 00007400
007500 77  WS-MEDIAN-REMAINDER          PIC 9(01) COMP.                 00007500
007600
007700* SPLITS THE RANK INTO ITS WHOLE SUBSCRIPT/FRACTIONAL REMAINDER.  00007700
007800 01  WS-P99-RANK-AREA.                                            00007800
007900     05  WS-P99-RANK                  PIC 9(05)V9(04).            00007900
008000     05  WS-P99-RANK-PARTS REDEFINES WS-P99-RANK.                 00008000
008100         10  WS-P99-RANK-WHOLE        PIC 9(05).                  00008100
008200         10  WS-P99-RANK-FRAC         PIC 9(04).                  00008200
008300     05  FILLER                       PIC X(02).                  00008300
008400
008500* LETS 0700 TEST LOW = HIGH WITH ONE ALPHANUMERIC COMPARE.        00008500
008600 01  WS-P99-BOUNDS-AREA.                                          00008600
008700     05  WS-P99-BOUNDS.                                           00008700
008800         10  WS-P99-LOW-VALUE         PIC 9(05)V9(04).            00008800
008900         10  WS-P99-HIGH-VALUE        PIC 9(05)V9(04).            00008900
009000     05  WS-P99-BOUNDS-X REDEFINES WS-P99-BOUNDS PIC X(18).       00009000
009100     05  FILLER                       PIC X(02).                  00009100
009200
009300 LINKAGE SECTION.                                                 00009300
009400 COPY ENTRTBL.                                                    00009400
009500 01  LK-DAILY-STATS.                                              00009500
009600     05  LK-SUCCESSFUL-REQUESTS       PIC 9(07).                  00009600
009700     05  LK-FAILED-REQUESTS           PIC 9(07).                  00009700
009800     05  LK-UPTIME-PCT                PIC 9(03)V9(04).            00009800
009900     05  LK-AVG-LATENCY               PIC 9(05)V9(04).            00009900
010000     05  LK-MEDIAN-LATENCY            PIC 9(05)V9(04).            00010000
010100     05  LK-P99-LATENCY               PIC 9(05)V9(04).            00010100
010200     05  FILLER                       PIC X(02).                  00010200
010300
010400 PROCEDURE DIVISION USING GT-GROUP-ENTRIES, LK-DAILY-STATS.       00010400
010500
010600 0000-COMPUTE-DAY-STATS.                                          00010600
010700     MOVE ZERO TO LK-SUCCESSFUL-REQUESTS LK-FAILED-REQUESTS       00010700
010800                  LK-UPTIME-PCT LK-AVG-LATENCY                    00010800
010900                  LK-MEDIAN-LATENCY LK-P99-LATENCY                00010900
011000
011100     PERFORM 0100-COUNT-SUCCESS-FAIL THRU 0100-EXIT               00011100
011200     PERFORM 0200-CALC-UPTIME THRU 0200-EXIT                      00011200
011300
011400     IF GT-ENTRY-COUNT > 0                                        00011400
011500         PERFORM 0300-COPY-DURATIONS THRU 0300-EXIT               00011500
011600         PERFORM 0400-SORT-DURATIONS THRU 0400-EXIT               00011600
011700         PERFORM 0500-CALC-AVERAGE THRU 0500-EXIT                 00011700
011800         PERFORM 0600-CALC-MEDIAN THRU 0600-EXIT                  00011800
011900         PERFORM 0700-CALC-P99 THRU 0700-EXIT                     00011900
012000     END-IF                                                       00012000
012100
012200     GOBACK.                                                      00012200
012300
012400* 200-299 IS SUCCESSFUL, ANYTHING ELSE COUNTS AGAINST FAILED.     00012400
012500 0100-COUNT-SUCCESS-FAIL.                                         00012500
012600     MOVE ZERO TO WS-SUCCESS-CNT WS-FAIL-CNT                      00012600
012700     IF GT-ENTRY-COUNT > 0                                        00012700
012800         PERFORM 0110-CLASSIFY-ONE-ENTRY THRU 0110-EXIT           00012800
012900             VARYING WS-ENTRY-IDX FROM 1 BY 1                     00012900
013000             UNTIL WS-ENTRY-IDX > GT-ENTRY-COUNT                  00013000
013100     END-IF                                                       00013100
013200     MOVE WS-SUCCESS-CNT TO LK-SUCCESSFUL-REQUESTS                00013200
013300     MOVE WS-FAIL-CNT TO LK-FAILED-REQUESTS.                      00013300
013400 0100-EXIT.                                                       00013400
013500     EXIT.                                                        00013500
013600
013700 0110-CLASSIFY-ONE-ENTRY.                                         00013700
013800     IF GT-ENTRY-STATUS-CODE(WS-ENTRY-IDX) >= 200                 00013800
013900         AND GT-ENTRY-STATUS-CODE(WS-ENTRY-IDX) <= 299            00013900
014000         ADD 1 TO WS-SUCCESS-CNT                                  00014000
014100     ELSE                                                         00014100
014200         ADD 1 TO WS-FAIL-CNT                                     00014200
014300     END-IF.                                                      00014300
014400 0110-EXIT.                                                       00014400
014500     EXIT.                                                        00014500
014600
014700* WALKS ENTRIES IN READ ORDER; AN OUTAGE STILL OPEN AT THE LAST   00014700
014800* ENTRY CLOSES THERE, ADDING ZERO IF IT STARTED THERE TOO.        00014800
014900 0200-CALC-UPTIME.                                                00014900
015000     MOVE 'N' TO WS-OUTAGE-OPEN-SW                                00015000
015100     MOVE ZERO TO WS-DOWNTIME-SECS WS-OUTAGE-START-SECS           00015100
015200     IF GT-ENTRY-COUNT > 0                                        00015200
015300         PERFORM 0210-CHECK-ONE-ENTRY THRU 0210-EXIT              00015300
015400             VARYING WS-ENTRY-IDX FROM 1 BY 1                     00015400
015500             UNTIL WS-ENTRY-IDX > GT-ENTRY-COUNT                  00015500
015600     END-IF                                                       00015600
015700     IF WS-OUTAGE-IS-OPEN                                         00015700
015800         ADD GT-ENTRY-SECONDS(GT-ENTRY-COUNT) TO WS-DOWNTIME-SECS 00015800
015900         SUBTRACT WS-OUTAGE-START-SECS FROM WS-DOWNTIME-SECS      00015900
016000     END-IF                                                       00016000
016100     COMPUTE WS-UPTIME-WORK-PCT ROUNDED =                         00016100
016200             ((86400 - WS-DOWNTIME-SECS) / 86400) * 100           00016200
016300     IF WS-UPTIME-WHOLE-PCT > 100                                 00016300
016400         MOVE 100 TO WS-UPTIME-WORK-PCT                           00016400
016500     END-IF                                                       00016500
016600     MOVE WS-UPTIME-WORK-PCT TO LK-UPTIME-PCT.                    00016600
016700 0200-EXIT.                                                       00016700
016800     EXIT.                                                        00016800
016900
017000 0210-CHECK-ONE-ENTRY.                                            00017000
017100     IF GT-ENTRY-STATUS-CODE(WS-ENTRY-IDX) >= 500                 00017100
017200         AND GT-ENTRY-STATUS-CODE(WS-ENTRY-IDX) <= 599            00017200
017300         IF NOT WS-OUTAGE-IS-OPEN                                 00017300
017400             MOVE 'Y' TO WS-OUTAGE-OPEN-SW                        00017400
017500             MOVE GT-ENTRY-SECONDS(WS-ENTRY-IDX)                  00017500
017600                 TO WS-OUTAGE-START-SECS                          00017600
017700         END-IF                                                   00017700
017800     ELSE                                                         00017800
017900         IF WS-OUTAGE-IS-OPEN                                     00017900
018000             ADD GT-ENTRY-SECONDS(WS-ENTRY-IDX) TO                00018000
018100                 WS-DOWNTIME-SECS                                 00018100
018200             SUBTRACT WS-OUTAGE-START-SECS FROM                   00018200
018300                 WS-DOWNTIME-SECS                                 00018300
018400             MOVE 'N' TO WS-OUTAGE-OPEN-SW                        00018400
018500         END-IF                                                   00018500
018600     END-IF.                                                      00018600
018700 0210-EXIT.                                                       00018700
018800     EXIT.                                                        00018800
018900
019000* LIFTS DURATIONS INTO OUR OWN TABLE SO 0400 CAN SORT THEM.       00019000
019100 0300-COPY-DURATIONS.                                             00019100
019200     MOVE GT-ENTRY-COUNT TO WS-DUR-COUNT                          00019200
019300     PERFORM 0310-COPY-ONE-DURATION THRU 0310-EXIT                00019300
019400         VARYING WS-ENTRY-IDX FROM 1 BY 1                         00019400
019500         UNTIL WS-ENTRY-IDX > GT-ENTRY-COUNT.                     00019500
019600 0300-EXIT.                                                       00019600
019700     EXIT.                                                        00019700
019800
019900 0310-COPY-ONE-DURATION.                                          00019900
020000     MOVE GT-ENTRY-DURATION(WS-ENTRY-IDX)                         00020000
020100         TO WS-DUR-VALUE(WS-ENTRY-IDX).                           00020100
020200 0310-EXIT.                                                       00020200
020300     EXIT.                                                        00020300
020400
020500* PLAIN INSERTION SORT, ASCENDING - FINE FOR ONE DAY'S TRAFFIC.   00020500
020600 0400-SORT-DURATIONS.                                             00020600
020700     IF WS-DUR-COUNT > 1                                          00020700
020800         PERFORM 0410-INSERT-ONE-VALUE THRU 0410-EXIT             00020800
020900             VARYING WS-MOVE-FROM FROM 2 BY 1                     00020900
021000             UNTIL WS-MOVE-FROM > WS-DUR-COUNT                    00021000
021100     END-IF.                                                      00021100
021200 0400-EXIT.                                                       00021200
021300     EXIT.                                                        00021300
021400
021500 0410-INSERT-ONE-VALUE.                                           00021500
021600     MOVE WS-DUR-VALUE(WS-MOVE-FROM) TO WS-INSERT-VALUE           00021600
021700     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1                      00021700
021800     PERFORM 0420-SHIFT-ONE-SLOT THRU 0420-EXIT                   00021800
021900         UNTIL WS-INSERT-TO = 0                                   00021900
022000         OR WS-DUR-VALUE(WS-INSERT-TO) <= WS-INSERT-VALUE         00022000
022100     MOVE WS-INSERT-VALUE TO WS-DUR-VALUE(WS-INSERT-TO + 1).      00022100
022200 0410-EXIT.                                                       00022200
022300     EXIT.                                                        00022300
022400
022500 0420-SHIFT-ONE-SLOT.                                             00022500
022600     MOVE WS-DUR-VALUE(WS-INSERT-TO) TO                           00022600
022700         WS-DUR-VALUE(WS-INSERT-TO + 1)                           00022700
022800     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     00022800
022900 0420-EXIT.                                                       00022900
023000     EXIT.                                                        00023000
023100
023200* PLAIN ARITHMETIC MEAN OF THE GROUP'S DURATIONS.                 00023200
023300 0500-CALC-AVERAGE.                                               00023300
023400     MOVE ZERO TO WS-DUR-SUM                                      00023400
023500     PERFORM 0510-SUM-ONE-DURATION THRU 0510-EXIT                 00023500
023600         VARYING WS-ENTRY-IDX FROM 1 BY 1                         00023600
023700         UNTIL WS-ENTRY-IDX > WS-DUR-COUNT                        00023700
023800     COMPUTE LK-AVG-LATENCY ROUNDED = WS-DUR-SUM / WS-DUR-COUNT.  00023800
023900 0500-EXIT.                                                       00023900
024000     EXIT.                                                        00024000
024100
024200 0510-SUM-ONE-DURATION.                                           00024200
024300     ADD WS-DUR-VALUE(WS-ENTRY-IDX) TO WS-DUR-SUM.                00024300
024400 0510-EXIT.                                                       00024400
024500     EXIT.                                                        00024500
024600
024700* ODD COUNT TAKES THE MIDDLE ENTRY, EVEN AVERAGES THE MIDDLE TWO. 00024700
024800 0600-CALC-MEDIAN.                                                00024800
024900     DIVIDE WS-DUR-COUNT BY 2 GIVING WS-MEDIAN-LOW-SUB            00024900
025000             REMAINDER WS-MEDIAN-REMAINDER                        00025000
025100     IF WS-MEDIAN-REMAINDER = 1                                   00025100
025200         COMPUTE WS-MEDIAN-LOW-SUB = (WS-DUR-COUNT + 1) / 2       00025200
025300         MOVE WS-DUR-VALUE(WS-MEDIAN-LOW-SUB) TO LK-MEDIAN-LATENCY00025300
025400     ELSE                                                         00025400
025500         COMPUTE WS-MEDIAN-HIGH-SUB = WS-MEDIAN-LOW-SUB + 1       00025500
025600         COMPUTE LK-MEDIAN-LATENCY ROUNDED =                      00025600
025700             (WS-DUR-VALUE(WS-MEDIAN-LOW-SUB) +                   00025700
025800              WS-DUR-VALUE(WS-MEDIAN-HIGH-SUB)) / 2               00025800
025900     END-IF.                                                      00025900
026000 0600-EXIT.                                                       00026000
026100     EXIT.                                                        00026100
026200
026300* LINEAR-INTERPOLATION P99: RANK R = 1 + 0.99 * (N - 1); K IS THE 00026300
026400* WHOLE PART, THE REMAINDER INTERPOLATES BETWEEN X(K) AND X(K+1). 00026400
026500 0700-CALC-P99.                                                   00026500
026600     IF WS-DUR-COUNT = 1                                          00026600
026700         MOVE WS-DUR-VALUE(1) TO LK-P99-LATENCY                   00026700
026800     ELSE                                                         00026800
026900         COMPUTE WS-P99-RANK ROUNDED =                            00026900
027000             1 + (0.99 * (WS-DUR-COUNT - 1))                      00027000
027100         IF WS-P99-RANK-WHOLE >= WS-DUR-COUNT                     00027100
027200             MOVE WS-DUR-VALUE(WS-DUR-COUNT) TO LK-P99-LATENCY    00027200
027300         ELSE                                                     00027300
027400             MOVE WS-DUR-VALUE(WS-P99-RANK-WHOLE)                 00027400
027500                 TO WS-P99-LOW-VALUE                              00027500
027600             MOVE WS-DUR-VALUE(WS-P99-RANK-WHOLE + 1)             00027600
027700                 TO WS-P99-HIGH-VALUE                             00027700
027800             IF WS-P99-BOUNDS-X(1:9) = WS-P99-BOUNDS-X(10:9)      00027800
027900                 MOVE WS-P99-LOW-VALUE TO LK-P99-LATENCY          00027900
028000             ELSE                                                 00028000
028100                 COMPUTE LK-P99-LATENCY ROUNDED =                 00028100
028200                     WS-P99-LOW-VALUE +                           00028200
028300                         ((WS-P99-RANK-FRAC / 10000) *            00028300
028400                         (WS-P99-HIGH-VALUE - WS-P99-LOW-VALUE))  00028400
028500             END-IF                                               00028500
028600         END-IF                                                   00028600
028700     END-IF.                                                      00028700
028800 0700-EXIT.                                                       00028800
028900     EXIT.                                                        00028900

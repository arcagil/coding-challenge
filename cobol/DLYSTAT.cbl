000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    DLYSTAT.                                          00000200
000300 AUTHOR.        R T MASELLI.                                      00000300
000400 INSTALLATION.  SYSTEMS GROUP - BATCH DEVELOPMENT.                00000400
000500 DATE-WRITTEN.  11/14/89.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800
000900***************************************************************   00000900
001000*                                                              *  00001000
001100*   PROGRAM     :  DLYSTAT                                    *   00001100
001200*   DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE API REQUEST-LOG*  00001200
001300*                  DAILY STATISTICS PROJECT.  READS THE LOG,   *  00001300
001400*                  SORTS THE GOOD LINES BY CUSTOMER/DATE, CALLS*  00001400
001500*                  DAYSTAT PER GROUP, UPSERTS DSTATFIL, THEN   *  00001500
001600*                  VERIFIES WHAT LANDED THERE.                 *  00001600
001700*                                                               * 00001700
001800*   CHANGE LOG                                                 *  00001800
001900*   ----------                                                 *  00001900
002000*   1989-11-14  RTM  ORIGINAL - REQUEST FR-89-0114.             * 00002000
002100*   1990-02-06  RTM  ADDED THE SORT STEP - THE FIRST CUT BUILT  * 00002100
002200*                    GROUPS BY SEARCHING AN IN-MEMORY TABLE PER * 00002200
002300*                    LINE, WHICH FELL OVER PAST A FEW HUNDRED   * 00002300
002400*                    CUSTOMERS.  SORT + CONTROL BREAK SCALES.   * 00002400
002500*   1990-03-19  RTM  UPSERT NOW USES READ/REWRITE-OR-WRITE ON   * 00002500
002600*                    DSTATFIL - SEE WRKSFINL.                   * 00002600
002700*   1990-06-08  KLB  ADDED THE VERIFICATION REPORT PASS AT      * 00002700
002800*                    OPERATIONS' REQUEST - TICKET FR-90-0203.   * 00002800
002900*   1998-11-06  KLB  YEAR 2000 REVIEW - DS-STAT-DATE IS CCYY-MM-* 00002900
003000*                    DD ALREADY, SORT KEY IS UNAFFECTED.        * 00003000
003100*   1999-03-01  KLB  STATUS FIELDS, LOOP COUNTERS AND SWITCHES  * 00003100
003200*                    MOVED TO 77-LEVEL ITEMS PER THE STANDARDS  * 00003200
003300*                    REVIEW - MATCHES SAM1/WRKSFINL STYLE.      * 00003300
003400*   1999-03-01  KLB  2110 WAS DROPPING THE TRAILING BLANK LINE  * 00003400
003500*                    UNCOUNTED.  EVERY LINE THE LOOKAHEAD HANDS * 00003500
003600*                    US NOW GOES THROUGH LOGPARS - FR-99-0140.  * 00003600
003700*   1999-05-17  KLB  4200 HAD NO GUARD ON GT-GROUP-ENTRIES PAST * 00003700
003800*                    3000 ROWS - OVERFLOW IS NOW COUNTED AND    * 00003800
003900*                    DISPLAYED, NOT LOST.  TICKET FR-99-0162.   * 00003900
004000***************************************************************   00004000
004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER.  IBM-370.                                       00004400
004500 OBJECT-COMPUTER.  IBM-370.                                       00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM.                                          00004700
004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100     SELECT LOG-FILE ASSIGN TO API-LOG                            00005100
005200         ORGANIZATION LINE SEQUENTIAL                             00005200
005300         FILE STATUS WS-LOGFILE-STATUS.                           00005300
005400     SELECT UNSORTED-FILE ASSIGN TO SRTIN                         00005400
005500         ORGANIZATION LINE SEQUENTIAL                             00005500
005600         FILE STATUS WS-SRTIN-STATUS.                             00005600
005700     SELECT SORTED-FILE ASSIGN TO SRTOUT                          00005700
005800         ORGANIZATION LINE SEQUENTIAL                             00005800
005900         FILE STATUS WS-SRTOUT-STATUS.                            00005900
006000     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.                     00006000
006100     SELECT STATS-FILE ASSIGN TO STATFILE                         00006100
006200         ORGANIZATION INDEXED                                     00006200
006300         ACCESS MODE IS DYNAMIC                                   00006300
006400         RECORD KEY IS DS-STAT-KEY                                00006400
006500         FILE STATUS WS-STATFILE-STATUS.                          00006500
006600
006700 DATA DIVISION.                                                   00006700
006800 FILE SECTION.                                                    00006800
006900
007000 FD  LOG-FILE                                                     00007000
007100     RECORDING MODE IS F.                                         00007100
007200 01  LOG-LINE-REC                    PIC X(90).                   00007200
007300
007400 FD  UNSORTED-FILE                                                00007400
007500     RECORDING MODE IS F.                                         00007500
007600 01  UF-ENTRY-REC.                                                00007600
007700     05  UF-CUSTOMER-ID               PIC X(10).                  00007700
007800     05  UF-STAT-DATE                 PIC X(10).                  00007800
007900     05  UF-SEQ-NO                    PIC 9(08).                  00007900
008000     05  UF-SECONDS-OF-DAY            PIC 9(05).                  00008000
008100     05  UF-STATUS-CODE               PIC 9(03).                  00008100
008200     05  UF-DURATION                  PIC 9(04)V9(03).            00008200
008300     05  FILLER                       PIC X(02).                  00008300
008400* SAME LAYOUT AS SF-ENTRY-KEY-VIEW BELOW, FOR A ONE-KEY DUMP.     00008400
008500 01  UF-ENTRY-KEY-VIEW REDEFINES UF-ENTRY-REC.                    00008500
008600     05  UF-KEY-COMBINED              PIC X(20).                  00008600
008700     05  FILLER                       PIC X(23).                  00008700
008800
008900 FD  SORTED-FILE                                                  00008900
009000     RECORDING MODE IS F.                                         00009000
009100 01  SF-ENTRY-REC.                                                00009100
009200     05  SF-CUSTOMER-ID               PIC X(10).                  00009200
009300     05  SF-STAT-DATE                 PIC X(10).                  00009300
009400     05  SF-SEQ-NO                    PIC 9(08).                  00009400
009500     05  SF-SECONDS-OF-DAY            PIC 9(05).                  00009500
009600     05  SF-STATUS-CODE               PIC 9(03).                  00009600
009700     05  SF-DURATION                  PIC 9(04)V9(03).            00009700
009800     05  FILLER                       PIC X(02).                  00009800
009900* REDEFINITION GIVES THE CONTROL BREAK ONE KEY TO COMPARE.        00009900
010000 01  SF-ENTRY-KEY-VIEW REDEFINES SF-ENTRY-REC.                    00010000
010100     05  SF-KEY-COMBINED              PIC X(20).                  00010100
010200     05  FILLER                       PIC X(23).                  00010200
010300
010400 SD  SORT-WORK-FILE.                                              00010400
010500 01  SW-SORT-REC.                                                 00010500
010600     05  SW-CUSTOMER-ID                PIC X(10).                 00010600
010700     05  SW-STAT-DATE                  PIC X(10).                 00010700
010800     05  SW-SEQ-NO                     PIC 9(08).                 00010800
010900     05  SW-SECONDS-OF-DAY             PIC 9(05).                 00010900
011000     05  SW-STATUS-CODE                PIC 9(03).                 00011000
011100     05  SW-DURATION                   PIC 9(04)V9(03).           00011100
011200     05  FILLER                        PIC X(02).                 00011200
011300
011400 FD  STATS-FILE.                                                  00011400
011500     COPY STATREC.                                                00011500
011600
011700 WORKING-STORAGE SECTION.                                         00011700
011800
011900 77  WS-LOGFILE-STATUS            PIC X(02).                      00011900
012000 77  WS-SRTIN-STATUS              PIC X(02).                      00012000
012100 77  WS-SRTOUT-STATUS             PIC X(02).                      00012100
012200 77  WS-STATFILE-STATUS           PIC X(02).                      00012200
012300
012400 77  WS-LOG-EOF-SW                PIC X(01) VALUE 'N'.            00012400
012500     88  LOG-EOF                       VALUE 'Y'.                 00012500
012600 77  WS-SORT-EOF-SW               PIC X(01) VALUE 'N'.            00012600
012700     88  SORT-EOF                      VALUE 'Y'.                 00012700
012800 77  WS-STATFILE-EOF-SW           PIC X(01) VALUE 'N'.            00012800
012900     88  STATFILE-EOF                  VALUE 'Y'.                 00012900
013000
013100* ONE-RECORD LOOKAHEAD SO 2100 KNOWS TRUE EOF BEFORE HANDING      00013100
013200* 2110 A RECORD - EVERY LINE THE READ SAW STILL GETS PROCESSED.   00013200
013300 77  WS-NEXT-EOF-SW               PIC X(01) VALUE 'N'.            00013300
013400     88  NO-MORE-LOG-RECORDS           VALUE 'Y'.                 00013400
013500 77  WS-NEXT-LINE-REC             PIC X(90).                      00013500
013600
013700 77  WS-LINE-COUNT                PIC 9(08) COMP.                 00013700
013800 77  WS-SEQ-COUNTER                PIC 9(08) COMP.                00013800
013900 77  WS-INVALID-COUNT             PIC 9(07) COMP-3.               00013900
014000 77  WS-GROUP-COUNT               PIC 9(07) COMP-3.               00014000
014100 77  WS-VERIFY-COUNT              PIC 9(07) COMP-3.               00014100
014200 77  WS-OVERFLOW-COUNT            PIC 9(07) COMP-3.               00014200
014300
014400 77  WS-UPTIME-EDIT               PIC ZZ9.9999.                   00014400
014500
014600* PRIMED TO HIGH-VALUES SO THE FIRST SORTED RECORD STARTS A GROUP.00014600
014700 01  WS-CURR-GROUP-KEY.                                           00014700
014800     05  WS-CURR-CUSTOMER-ID           PIC X(10).                 00014800
014900     05  WS-CURR-STAT-DATE             PIC X(10).                 00014900
015000     05  FILLER                        PIC X(02).                 00015000
015100 01  WS-CURR-GROUP-KEY-X REDEFINES WS-CURR-GROUP-KEY              00015100
015200                                    PIC X(20).                    00015200
015300
015400* WORKING COPY OF WHAT DAYSTAT HANDS BACK, MOVED ONTO DSTATFIL BY 00015400
015500* 6000 BEFORE THE UPSERT WRITE/REWRITE.                           00015500
015600 01  WS-DAILY-STATS.                                              00015600
015700     05  WS-SUCCESSFUL-REQUESTS        PIC 9(07).                 00015700
015800     05  WS-FAILED-REQUESTS            PIC 9(07).                 00015800
015900     05  WS-UPTIME-PCT                 PIC 9(03)V9(04).           00015900
016000     05  WS-AVG-LATENCY                PIC 9(05)V9(04).           00016000
016100     05  WS-MEDIAN-LATENCY             PIC 9(05)V9(04).           00016100
016200     05  WS-P99-LATENCY                PIC 9(05)V9(04).           00016200
016300     05  FILLER                        PIC X(02).                 00016300
016400
016500 COPY PARSENT.                                                    00016500
016600 COPY ENTRTBL.                                                    00016600
016700
016800 PROCEDURE DIVISION.                                              00016800
016900
017000 0000-MAIN-CONTROL.                                               00017000
017100     DISPLAY 'DLYSTAT - API REQUEST LOG DAILY STATISTICS'         00017100
017200     DISPLAY 'DLYSTAT - PROCESSING LOG FILE API-LOG'              00017200
017300
017400     PERFORM 1000-OPEN-LOG-FILE THRU 1000-EXIT                    00017400
017500     PERFORM 1100-OPEN-STATS-FILE THRU 1100-EXIT                  00017500
017600     PERFORM 2000-READ-AND-PARSE-LOG THRU 2000-EXIT               00017600
017700     PERFORM 3000-SORT-VALID-ENTRIES THRU 3000-EXIT               00017700
017800     PERFORM 4000-PROCESS-SORTED-GROUPS THRU 4000-EXIT            00017800
017900     PERFORM 7000-VERIFY-REPORT THRU 7000-EXIT                    00017900
018000
018100     CLOSE STATS-FILE                                             00018100
018200     DISPLAY 'DLYSTAT - LINES READ    : ' WS-LINE-COUNT           00018200
018300     DISPLAY 'DLYSTAT - LINES REJECTED: ' WS-INVALID-COUNT        00018300
018400     DISPLAY 'DLYSTAT - ENTRIES DROPPED (TABLE FULL): '           00018400
018500         WS-OVERFLOW-COUNT                                        00018500
018600     DISPLAY 'DLYSTAT - GROUPS POSTED : ' WS-GROUP-COUNT          00018600
018700     DISPLAY 'DLYSTAT - PROCESSING COMPLETED'                     00018700
018800     STOP RUN.                                                    00018800
018900
019000* STATUS 35 MEANS NO FEED TONIGHT - CLEAN STOP, NOT AN ABEND.     00019000
019100 1000-OPEN-LOG-FILE.                                              00019100
019200     OPEN INPUT LOG-FILE                                          00019200
019300     IF WS-LOGFILE-STATUS = '35'                                  00019300
019400         DISPLAY 'DLYSTAT - LOG FILE NOT FOUND - API-LOG'         00019400
019500         STOP RUN                                                 00019500
019600     END-IF                                                       00019600
019700     IF WS-LOGFILE-STATUS NOT = '00'                              00019700
019800         DISPLAY 'DLYSTAT - ERROR OPENING API-LOG, STATUS = '     00019800
019900             WS-LOGFILE-STATUS                                    00019900
020000         STOP RUN                                                 00020000
020100     END-IF.                                                      00020100
020200 1000-EXIT.                                                       00020200
020300     EXIT.                                                        00020300
020400
020500* STATUS 35 ON THE I-O OPEN MEANS DSTATFIL DOESN'T EXIST YET -    00020500
020600* BUILD AN EMPTY ONE AND REOPEN, SAME AS WRKSFINL.                00020600
020700 1100-OPEN-STATS-FILE.                                            00020700
020800     OPEN I-O STATS-FILE                                          00020800
020900     IF WS-STATFILE-STATUS = '35'                                 00020900
021000         OPEN OUTPUT STATS-FILE                                   00021000
021100         CLOSE STATS-FILE                                         00021100
021200         OPEN I-O STATS-FILE                                      00021200
021300     END-IF                                                       00021300
021400     IF WS-STATFILE-STATUS NOT = '00'                             00021400
021500         DISPLAY 'DLYSTAT - ERROR OPENING DSTATFIL, STATUS = '    00021500
021600             WS-STATFILE-STATUS                                   00021600
021700         STOP RUN                                                 00021700
021800     END-IF.                                                      00021800
021900 1100-EXIT.                                                       00021900
022000     EXIT.                                                        00022000
022100
022200* ONE PASS OVER THE RAW LOG, ONE RECORD OF LOOKAHEAD.  VALID      00022200
022300* LINES ARE WRITTEN TO SRTIN WITH A RISING SEQUENCE NUMBER SO     00022300
022400* THE SORT STEP CAN PRESERVE READ ORDER WITHIN A GROUP.           00022400
022500 2000-READ-AND-PARSE-LOG.                                         00022500
022600     OPEN OUTPUT UNSORTED-FILE                                    00022600
022700     MOVE ZERO TO WS-LINE-COUNT WS-INVALID-COUNT WS-SEQ-COUNTER   00022700
022800     MOVE ZERO TO WS-OVERFLOW-COUNT                               00022800
022900     MOVE 'N' TO WS-LOG-EOF-SW                                    00022900
023000     MOVE 'N' TO WS-NEXT-EOF-SW                                   00023000
023100     PERFORM 2050-READ-AHEAD THRU 2050-EXIT                       00023100
023200     PERFORM 2100-READ-ONE-LINE THRU 2100-EXIT                    00023200
023300         UNTIL LOG-EOF                                            00023300
023400     CLOSE LOG-FILE                                               00023400
023500     CLOSE UNSORTED-FILE.                                         00023500
023600 2000-EXIT.                                                       00023600
023700     EXIT.                                                        00023700
023800
023900 2050-READ-AHEAD.                                                 00023900
024000     READ LOG-FILE INTO WS-NEXT-LINE-REC                          00024000
024100         AT END MOVE 'Y' TO WS-NEXT-EOF-SW                        00024100
024200     END-READ.                                                    00024200
024300 2050-EXIT.                                                       00024300
024400     EXIT.                                                        00024400
024500
024600 2100-READ-ONE-LINE.                                              00024600
024700     IF NO-MORE-LOG-RECORDS                                       00024700
024800         MOVE 'Y' TO WS-LOG-EOF-SW                                00024800
024900     ELSE                                                         00024900
025000         MOVE WS-NEXT-LINE-REC TO LOG-LINE-REC                    00025000
025100         PERFORM 2050-READ-AHEAD THRU 2050-EXIT                   00025100
025200         PERFORM 2110-HANDLE-ONE-LINE THRU 2110-EXIT              00025200
025300     END-IF.                                                      00025300
025400 2100-EXIT.                                                       00025400
025500     EXIT.                                                        00025500
025600
025700* THE LOOKAHEAD ONLY EVER HANDS US A LINE THE READ ACTUALLY SAW - 00025700
025800* A BLANK LINE IS STILL A LINE, SO IT GOES THROUGH LOGPARS AND IS 00025800
025900* COUNTED/REPORTED LIKE ANY OTHER BAD LINE.  NO EXCEPTIONS.       00025900
026000 2110-HANDLE-ONE-LINE.                                            00026000
026100     ADD 1 TO WS-LINE-COUNT                                       00026100
026200     CALL 'LOGPARS' USING LOG-LINE-REC, PE-PARSED-ENTRY           00026200
026300     IF PE-ENTRY-VALID                                            00026300
026400         ADD 1 TO WS-SEQ-COUNTER                                  00026400
026500         MOVE PE-CUSTOMER-ID TO UF-CUSTOMER-ID                    00026500
026600         MOVE PE-LOG-DATE TO UF-STAT-DATE                         00026600
026700         MOVE WS-SEQ-COUNTER TO UF-SEQ-NO                         00026700
026800         MOVE PE-SECONDS-OF-DAY TO UF-SECONDS-OF-DAY              00026800
026900         MOVE PE-STATUS-CODE TO UF-STATUS-CODE                    00026900
027000         MOVE PE-DURATION TO UF-DURATION                          00027000
027100         WRITE UF-ENTRY-REC                                       00027100
027200     ELSE                                                         00027200
027300         ADD 1 TO WS-INVALID-COUNT                                00027300
027400         DISPLAY 'DLYSTAT - INVALID LOG LINE SKIPPED: '           00027400
027500             PE-RAW-LINE                                          00027500
027600     END-IF.                                                      00027600
027700 2110-EXIT.                                                       00027700
027800     EXIT.                                                        00027800
027900
028000* ASCENDING BY CUSTOMER, DATE, THEN THE SEQUENCE NUMBER 2110      00028000
028100* STAMPED ON THE WAY IN, SO EACH GROUP COMES BACK IN LOGGED ORDER.00028100
028200 3000-SORT-VALID-ENTRIES.                                         00028200
028300     SORT SORT-WORK-FILE                                          00028300
028400         ON ASCENDING KEY SW-CUSTOMER-ID                          00028400
028500         ON ASCENDING KEY SW-STAT-DATE                            00028500
028600         ON ASCENDING KEY SW-SEQ-NO                               00028600
028700         USING UNSORTED-FILE                                      00028700
028800         GIVING SORTED-FILE.                                      00028800
028900 3000-EXIT.                                                       00028900
029000     EXIT.                                                        00029000
029100
029200* CONTROL BREAK ON CUSTOMER/DATE.  EACH COMPLETED GROUP IS HANDED 00029200
029300* TO DAYSTAT AND POSTED BEFORE THE NEXT GROUP STARTS.             00029300
029400 4000-PROCESS-SORTED-GROUPS.                                      00029400
029500     OPEN INPUT SORTED-FILE                                       00029500
029600     MOVE 'N' TO WS-SORT-EOF-SW                                   00029600
029700     MOVE ZERO TO WS-GROUP-COUNT                                  00029700
029800     MOVE HIGH-VALUES TO WS-CURR-GROUP-KEY-X                      00029800
029900     MOVE ZERO TO GT-ENTRY-COUNT                                  00029900
030000     PERFORM 4100-READ-SORTED-RECORD THRU 4100-EXIT               00030000
030100     PERFORM 4200-ACCUMULATE-ONE-RECORD THRU 4200-EXIT            00030100
030200         UNTIL SORT-EOF                                           00030200
030300     IF GT-ENTRY-COUNT > 0                                        00030300
030400         PERFORM 5000-FINISH-GROUP THRU 5000-EXIT                 00030400
030500     END-IF                                                       00030500
030600     CLOSE SORTED-FILE.                                           00030600
030700 4000-EXIT.                                                       00030700
030800     EXIT.                                                        00030800
030900
031000 4100-READ-SORTED-RECORD.                                         00031000
031100     READ SORTED-FILE                                             00031100
031200         AT END MOVE 'Y' TO WS-SORT-EOF-SW                        00031200
031300     END-READ.                                                    00031300
031400 4100-EXIT.                                                       00031400
031500     EXIT.                                                        00031500
031600
031700* PAST 3000 ENTRIES A DAY WON'T FIT - COUNTED, NOT DROPPED.       00031700
031800 4200-ACCUMULATE-ONE-RECORD.                                      00031800
031900     IF SF-KEY-COMBINED NOT = WS-CURR-GROUP-KEY-X                 00031900
032000         IF GT-ENTRY-COUNT > 0                                    00032000
032100             PERFORM 5000-FINISH-GROUP THRU 5000-EXIT             00032100
032200         END-IF                                                   00032200
032300         MOVE SF-CUSTOMER-ID TO WS-CURR-CUSTOMER-ID               00032300
032400         MOVE SF-STAT-DATE TO WS-CURR-STAT-DATE                   00032400
032500         MOVE ZERO TO GT-ENTRY-COUNT                              00032500
032600     END-IF                                                       00032600
032700     IF GT-ENTRY-COUNT < 3000                                     00032700
032800         ADD 1 TO GT-ENTRY-COUNT                                  00032800
032900         MOVE SF-SECONDS-OF-DAY                                   00032900
033000             TO GT-ENTRY-SECONDS(GT-ENTRY-COUNT)                  00033000
033100         MOVE SF-STATUS-CODE                                      00033100
033200             TO GT-ENTRY-STATUS-CODE(GT-ENTRY-COUNT)              00033200
033300         MOVE SF-DURATION TO GT-ENTRY-DURATION(GT-ENTRY-COUNT)    00033300
033400     ELSE                                                         00033400
033500         ADD 1 TO WS-OVERFLOW-COUNT                               00033500
033600         DISPLAY 'DLYSTAT - TABLE FULL, RECORD DROPPED: '         00033600
033700             WS-CURR-CUSTOMER-ID ' ' WS-CURR-STAT-DATE            00033700
033800     END-IF                                                       00033800
033900     PERFORM 4100-READ-SORTED-RECORD THRU 4100-EXIT.              00033900
034000 4200-EXIT.                                                       00034000
034100     EXIT.                                                        00034100
034200
034300* ONE COMPLETED GROUP - CALL DAYSTAT FOR THE NUMBERS, THEN POST.  00034300
034400 5000-FINISH-GROUP.                                               00034400
034500     CALL 'DAYSTAT' USING GT-GROUP-ENTRIES, WS-DAILY-STATS        00034500
034600     PERFORM 6000-UPSERT-STAT-RECORD THRU 6000-EXIT               00034600
034700     ADD 1 TO WS-GROUP-COUNT.                                     00034700
034800 5000-EXIT.                                                       00034800
034900     EXIT.                                                        00034900
035000
035100* READ ON THE KEY FIRST - STATUS 00 IS ON FILE, REWRITE; STATUS   00035100
035200* 23 IS NOT ON FILE, WRITE.  STATUS CHECKED AFTER EVERY WRITE,    00035200
035300* SAME AS WRKSFINL.                                               00035300
035400 6000-UPSERT-STAT-RECORD.                                         00035400
035500     MOVE WS-CURR-CUSTOMER-ID TO DS-CUSTOMER-ID                   00035500
035600     MOVE WS-CURR-STAT-DATE TO DS-STAT-DATE                       00035600
035700     READ STATS-FILE                                              00035700
035800     IF WS-STATFILE-STATUS = '00' OR WS-STATFILE-STATUS = '23'    00035800
035900         IF WS-STATFILE-STATUS = '23'                             00035900
036000             MOVE WS-CURR-CUSTOMER-ID TO DS-CUSTOMER-ID           00036000
036100             MOVE WS-CURR-STAT-DATE TO DS-STAT-DATE               00036100
036200         END-IF                                                   00036200
036300         MOVE WS-SUCCESSFUL-REQUESTS TO DS-SUCCESSFUL-REQUESTS    00036300
036400         MOVE WS-FAILED-REQUESTS TO DS-FAILED-REQUESTS            00036400
036500         MOVE WS-UPTIME-PCT TO DS-UPTIME-PCT                      00036500
036600         MOVE WS-AVG-LATENCY TO DS-AVG-LATENCY                    00036600
036700         MOVE WS-MEDIAN-LATENCY TO DS-MEDIAN-LATENCY              00036700
036800         MOVE WS-P99-LATENCY TO DS-P99-LATENCY                    00036800
036900         IF WS-STATFILE-STATUS = '00'                             00036900
037000             MOVE 'U' TO DS-RECORD-SW                             00037000
037100             REWRITE DS-STAT-RECORD                               00037100
037200         ELSE                                                     00037200
037300             MOVE 'N' TO DS-RECORD-SW                             00037300
037400             WRITE DS-STAT-RECORD                                 00037400
037500         END-IF                                                   00037500
037600         IF WS-STATFILE-STATUS NOT = '00'                         00037600
037700             DISPLAY 'DLYSTAT - ERROR POSTING DSTATFIL FOR '      00037700
037800                 WS-CURR-CUSTOMER-ID ' ' WS-CURR-STAT-DATE        00037800
037900                 ' STATUS = ' WS-STATFILE-STATUS                  00037900
038000         END-IF                                                   00038000
038100     ELSE                                                         00038100
038200         DISPLAY 'DLYSTAT - ERROR READING DSTATFIL, STATUS = '    00038200
038300             WS-STATFILE-STATUS                                   00038300
038400     END-IF.                                                      00038400
038500 6000-EXIT.                                                       00038500
038600     EXIT.                                                        00038600
038700
038800* TWO SEQUENTIAL PASSES OVER DSTATFIL - ONE TO COUNT, ONE TO      00038800
038900* PRINT - SO THE RECORD COUNT CAN HEAD THE REPORT.                00038900
039000 7000-VERIFY-REPORT.                                              00039000
039100     PERFORM 7100-COUNT-STAT-RECORDS THRU 7100-EXIT               00039100
039200     DISPLAY 'Found ' WS-VERIFY-COUNT ' records in database'      00039200
039300     IF WS-VERIFY-COUNT > 0                                       00039300
039400         PERFORM 7200-PRINT-STAT-RECORDS THRU 7200-EXIT           00039400
039500     END-IF.                                                      00039500
039600 7000-EXIT.                                                       00039600
039700     EXIT.                                                        00039700
039800
039900 7100-COUNT-STAT-RECORDS.                                         00039900
040000     MOVE ZERO TO WS-VERIFY-COUNT                                 00040000
040100     MOVE LOW-VALUES TO DS-STAT-KEY                               00040100
040200     START STATS-FILE KEY IS NOT LESS THAN DS-STAT-KEY            00040200
040300     IF WS-STATFILE-STATUS = '00'                                 00040300
040400         MOVE 'N' TO WS-STATFILE-EOF-SW                           00040400
040500         PERFORM 7110-READ-NEXT-STAT THRU 7110-EXIT               00040500
040600         PERFORM 7120-COUNT-ONE-STAT THRU 7120-EXIT               00040600
040700             UNTIL STATFILE-EOF                                   00040700
040800     END-IF.                                                      00040800
040900 7100-EXIT.                                                       00040900
041000     EXIT.                                                        00041000
041100
041200 7110-READ-NEXT-STAT.                                             00041200
041300     READ STATS-FILE NEXT RECORD                                  00041300
041400         AT END MOVE 'Y' TO WS-STATFILE-EOF-SW                    00041400
041500     END-READ.                                                    00041500
041600 7110-EXIT.                                                       00041600
041700     EXIT.                                                        00041700
041800
041900 7120-COUNT-ONE-STAT.                                             00041900
042000     ADD 1 TO WS-VERIFY-COUNT                                     00042000
042100     PERFORM 7110-READ-NEXT-STAT THRU 7110-EXIT.                  00042100
042200 7120-EXIT.                                                       00042200
042300     EXIT.                                                        00042300
042400
042500 7200-PRINT-STAT-RECORDS.                                         00042500
042600     MOVE LOW-VALUES TO DS-STAT-KEY                               00042600
042700     START STATS-FILE KEY IS NOT LESS THAN DS-STAT-KEY            00042700
042800     IF WS-STATFILE-STATUS = '00'                                 00042800
042900         MOVE 'N' TO WS-STATFILE-EOF-SW                           00042900
043000         PERFORM 7110-READ-NEXT-STAT THRU 7110-EXIT               00043000
043100         PERFORM 7210-PRINT-ONE-STAT THRU 7210-EXIT               00043100
043200             UNTIL STATFILE-EOF                                   00043200
043300     END-IF.                                                      00043300
043400 7200-EXIT.                                                       00043400
043500     EXIT.                                                        00043500
043600
043700 7210-PRINT-ONE-STAT.                                             00043700
043800     MOVE DS-UPTIME-PCT TO WS-UPTIME-EDIT                         00043800
043900     DISPLAY 'Customer: ' DS-CUSTOMER-ID ', Date: ' DS-STAT-DATE  00043900
044000         ', Uptime: ' WS-UPTIME-EDIT '%'                          00044000
044100     PERFORM 7110-READ-NEXT-STAT THRU 7110-EXIT.                  00044100
044200 7210-EXIT.                                                       00044200
044300     EXIT.                                                        00044300

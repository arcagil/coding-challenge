000100***************************************************************** 00000100
000200*                                                               * 00000200
000300*   COPYBOOK    :  ENTRTBL                                     *  00000300
000400*   DESCRIPTION :  ONE CUSTOMER/DAY GROUP'S ENTRIES, IN THE     * 00000400
000500*                  ORDER THEY WERE READ FROM THE LOG.  DLYSTAT  * 00000500
000600*                  FILLS THIS TABLE FROM THE SORTED WORK FILE   * 00000600
000700*                  DURING THE CONTROL BREAK AND PASSES IT TO    * 00000700
000800*                  DAYSTAT ON THE LINKAGE FOR THE UPTIME AND    * 00000800
000900*                  LATENCY WORK.  GT-ENTRY-COUNT DRIVES THE     * 00000900
001000*                  OCCURS DEPENDING ON - IT MUST BE SET BEFORE  * 00001000
001100*                  ANY GT-ENTRY SUBSCRIPT IS TOUCHED.           * 00001100
001200*                                                                *00001200
001300*   CHANGE LOG                                                  * 00001300
001400*   ----------                                                  * 00001400
001500*   1996-04-09  RTM  ORIGINAL - SIZED FOR 3000 ENTRIES, WHICH   * 00001500
001600*                    COVERS THE BUSIEST CUSTOMER'S PEAK DAY     * 00001600
001700*                    WITH ROOM TO SPARE.                        * 00001700
001800***************************************************************** 00001800
001900
002000  01  GT-GROUP-ENTRIES.                                           00002000
002100      05  GT-ENTRY-COUNT               PIC 9(05) COMP.            00002100
002200      05  GT-ENTRY OCCURS 1 TO 3000 TIMES                         00002200
002300                  DEPENDING ON GT-ENTRY-COUNT                     00002300
002400                  INDEXED BY GT-ENTRY-IDX.                        00002400
002500          10  GT-ENTRY-SECONDS         PIC 9(05) COMP.            00002500
002600          10  GT-ENTRY-STATUS-CODE     PIC 9(03).                 00002600
002700          10  GT-ENTRY-DURATION        PIC 9(04)V9(03).           00002700

000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    LOGPARS.                                          00000200
000300 AUTHOR.        R T MASELLI.                                      00000300
000400 INSTALLATION.  SYSTEMS GROUP - BATCH DEVELOPMENT.                00000400
000500 DATE-WRITTEN.  11/14/89.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800
000900***************************************************************   00000900
001000*                                                              *  00001000
001100*   PROGRAM     :  LOGPARS                                    *   00001100
001200*   DESCRIPTION :  CALLED BY DLYSTAT ONCE PER LINE OF THE API  *  00001200
001300*                  REQUEST LOG.  SPLITS ONE RAW LINE INTO ITS  *  00001300
001400*                  SIX WHITESPACE-DELIMITED FIELDS AND         *  00001400
001500*                  VALIDATES EACH ONE.  IF ANY FIELD FAILS,    *  00001500
001600*                  PE-VALID-SW COMES BACK 'N' AND DLYSTAT IS   *  00001600
001700*                  RESPONSIBLE FOR THE ERROR MESSAGE AND       *  00001700
001800*                  SKIPPING THE LINE.                          *  00001800
001900*                                                               * 00001900
002000*   CHANGE LOG                                                 *  00002000
002100*   ----------                                                 *  00002100
002200*   1989-11-14  RTM  ORIGINAL - REQUEST FR-89-0114.             * 00002200
002300*   1989-11-30  RTM  DURATION TOKENS LIKE '3.' AND '.75' WERE   * 00002300
002400*                    BLOWING UP THE UNSTRING - REWORKED 0500.   * 00002400
002500*   1990-04-23  KLB  ADDED RANGE CHECKS ON HH/MM/SS AND MM/DD   * 00002500
002600*                    SO A BAD SOURCE CLOCK DOESN'T SLIP THROUGH * 00002600
002700*                    AS "VALID".  TICKET FR-90-0311.            * 00002700
002800*   1991-08-05  KLB  SWITCHED THE DATE/TIME TOKEN BREAKDOWN TO  * 00002800
002900*                    REDEFINES OF THE TOKEN AREA - MATCHES HOW  * 00002900
003000*                    THE REST OF THE SHOP BREAKS UP DATES.      * 00003000
003100*   1998-11-06  KLB  YEAR 2000 REVIEW - PE-DATE-CCYY IS ALREADY * 00003100
003200*                    FOUR DIGITS, NO CHANGE NEEDED.             * 00003200
003300*   1999-03-01  KLB  TOKEN LENGTHS, POINTERS AND THE BAD-LINE   * 00003300
003400*                    SWITCH MOVED TO 77-LEVEL ITEMS PER THE     * 00003400
003500*                    STANDARDS REVIEW.                          * 00003500
003600***************************************************************   00003600
003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER.  IBM-370.                                       00004000
004100 OBJECT-COMPUTER.  IBM-370.                                       00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400
004500 DATA DIVISION.                                                   00004500
004600 WORKING-STORAGE SECTION.                                         00004600
004700
004800 77  WS-TOKEN-COUNT               PIC 9(01) COMP.                 00004800
004900
005000 01  WS-TOKEN-AREA.                                               00005000
005100     05  WS-DATE-TOKEN                PIC X(10).                  00005100
005200* SAME BREAKDOWN HABIT AS DS-STAT-DATE-PARTS/PE-LOG-DATE-PARTS.   00005200
005300     05  WS-DATE-TOKEN-PARTS REDEFINES WS-DATE-TOKEN.             00005300
005400         10  WS-DATE-CCYY             PIC X(04).                  00005400
005500         10  WS-DATE-DASH1            PIC X(01).                  00005500
005600         10  WS-DATE-MM               PIC X(02).                  00005600
005700         10  WS-DATE-DASH2            PIC X(01).                  00005700
005800         10  WS-DATE-DD               PIC X(02).                  00005800
005900     05  WS-TIME-TOKEN                PIC X(08).                  00005900
006000     05  WS-TIME-TOKEN-PARTS REDEFINES WS-TIME-TOKEN.             00006000
006100         10  WS-TIME-HH               PIC X(02).                  00006100
006200         10  WS-TIME-COLON1           PIC X(01).                  00006200
006300         10  WS-TIME-MN               PIC X(02).                  00006300
006400         10  WS-TIME-COLON2           PIC X(01).                  00006400
006500         10  WS-TIME-SS               PIC X(02).                  00006500
006600     05  WS-CUST-TOKEN                PIC X(10).                  00006600
006700     05  WS-PATH-TOKEN                PIC X(30).                  00006700
006800     05  WS-STATUS-TOKEN              PIC X(10).                  00006800
006900     05  WS-DUR-TOKEN                 PIC X(12).                  00006900
007000     05  WS-DUR-TOKEN-PARTS REDEFINES WS-DUR-TOKEN.               00007000
007100         10  WS-DUR-FIRST-CHAR        PIC X(01).                  00007100
007200         10  FILLER                   PIC X(11).                  00007200
007300     05  WS-SPARE-TOKEN               PIC X(10).                  00007300
007400     05  FILLER                       PIC X(02).                  00007400
007500
007600 77  WS-DATE-LEN                  PIC 9(02) COMP.                 00007600
007700 77  WS-TIME-LEN                  PIC 9(02) COMP.                 00007700
007800 77  WS-STATUS-LEN                PIC 9(02) COMP.                 00007800
007900 77  WS-DUR-LEN                   PIC 9(02) COMP.                 00007900
008000 77  WS-DUR-INT-LEN               PIC 9(02) COMP.                 00008000
008100 77  WS-DUR-FRAC-LEN              PIC 9(02) COMP.                 00008100
008200
008300* A SEVENTH NON-BLANK TOKEN OR A MISSING ONE ARE BOTH BAD LINES.  00008300
008400 77  WS-UNSTR-PTR                 PIC 9(03) COMP.                 00008400
008500 77  WS-DOT-COUNT                 PIC 9(02) COMP.                 00008500
008600
008700 01  WS-DURATION-PARTS.                                           00008700
008800     05  WS-DUR-INT-PART              PIC X(07).                  00008800
008900     05  WS-DUR-FRAC-PART             PIC X(07).                  00008900
009000     05  WS-DUR-FRAC-PADDED           PIC X(03).                  00009000
009100     05  WS-DUR-INT-N                 PIC 9(04).                  00009100
009200     05  WS-DUR-FRAC-N                PIC 9(03).                  00009200
009300     05  FILLER                       PIC X(02).                  00009300
009400
009500 01  WS-TIME-PARTS.                                               00009500
009600     05  WS-TIME-HH-N                 PIC 9(02).                  00009600
009700     05  WS-TIME-MN-N                 PIC 9(02).                  00009700
009800     05  WS-TIME-SS-N                 PIC 9(02).                  00009800
009900     05  FILLER                       PIC X(02).                  00009900
010000
010100 01  WS-DATE-PARTS.                                               00010100
010200     05  WS-DATE-MM-N                 PIC 9(02).                  00010200
010300     05  WS-DATE-DD-N                 PIC 9(02).                  00010300
010400     05  FILLER                       PIC X(02).                  00010400
010500
010600 77  WS-LINE-BAD-SW               PIC X(01) VALUE 'N'.            00010600
010700     88  WS-LINE-IS-BAD                VALUE 'Y'.                 00010700
010800
010900 LINKAGE SECTION.                                                 00010900
011000 01  LK-RAW-LINE                      PIC X(90).                  00011000
011100 COPY PARSENT.                                                    00011100
011200
011300 PROCEDURE DIVISION USING LK-RAW-LINE, PE-PARSED-ENTRY.           00011300
011400
011500 0000-PARSE-LINE.                                                 00011500
011600     MOVE SPACES TO PE-PARSED-ENTRY                               00011600
011700     MOVE 'N' TO PE-VALID-SW                                      00011700
011800     MOVE LK-RAW-LINE TO PE-RAW-LINE                              00011800
011900     MOVE 'N' TO WS-LINE-BAD-SW                                   00011900
012000
012100     PERFORM 0100-SPLIT-LINE THRU 0100-EXIT                       00012100
012200
012300     IF NOT WS-LINE-IS-BAD                                        00012300
012400         PERFORM 0200-VALIDATE-DATE THRU 0200-EXIT                00012400
012500     END-IF                                                       00012500
012600     IF NOT WS-LINE-IS-BAD                                        00012600
012700         PERFORM 0300-VALIDATE-TIME THRU 0300-EXIT                00012700
012800     END-IF                                                       00012800
012900     IF NOT WS-LINE-IS-BAD                                        00012900
013000         PERFORM 0400-VALIDATE-STATUS THRU 0400-EXIT              00013000
013100     END-IF                                                       00013100
013200     IF NOT WS-LINE-IS-BAD                                        00013200
013300         PERFORM 0500-VALIDATE-DURATION THRU 0500-EXIT            00013300
013400     END-IF                                                       00013400
013500
013600     IF NOT WS-LINE-IS-BAD                                        00013600
013700         MOVE WS-CUST-TOKEN  TO PE-CUSTOMER-ID                    00013700
013800         MOVE WS-PATH-TOKEN  TO PE-REQUEST-PATH                   00013800
013900         PERFORM 0600-CALC-SECONDS-OF-DAY THRU 0600-EXIT          00013900
014000         MOVE 'Y' TO PE-VALID-SW                                  00014000
014100     END-IF                                                       00014100
014200
014300     GOBACK.                                                      00014300
014400
014500* SIX FIELDS, ONE OR MORE SPACES APART.  A BLANK LINE TOKENIZES   00014500
014600* TO ZERO AND FAILS THE COUNT TEST LIKE ANY OTHER MALFORMED LINE. 00014600
014700 0100-SPLIT-LINE.                                                 00014700
014800     MOVE SPACES TO WS-DATE-TOKEN WS-TIME-TOKEN WS-CUST-TOKEN     00014800
014900                    WS-PATH-TOKEN WS-STATUS-TOKEN WS-DUR-TOKEN    00014900
015000                    WS-SPARE-TOKEN                                00015000
015100     UNSTRING LK-RAW-LINE DELIMITED BY ALL SPACE                  00015100
015200         INTO WS-DATE-TOKEN   COUNT IN WS-DATE-LEN                00015200
015300              WS-TIME-TOKEN   COUNT IN WS-TIME-LEN                00015300
015400              WS-CUST-TOKEN                                       00015400
015500              WS-PATH-TOKEN                                       00015500
015600              WS-STATUS-TOKEN COUNT IN WS-STATUS-LEN              00015600
015700              WS-DUR-TOKEN                                        00015700
015800              WS-SPARE-TOKEN                                      00015800
015900         TALLYING IN WS-TOKEN-COUNT                               00015900
016000     END-UNSTRING                                                 00016000
016100     IF WS-TOKEN-COUNT NOT = 6                                    00016100
016200         MOVE 'Y' TO WS-LINE-BAD-SW                               00016200
016300     END-IF                                                       00016300
016400     IF WS-DATE-TOKEN = SPACES OR WS-TIME-TOKEN = SPACES          00016400
016500         OR WS-CUST-TOKEN = SPACES OR WS-STATUS-TOKEN = SPACES    00016500
016600         OR WS-DUR-TOKEN = SPACES                                 00016600
016700         MOVE 'Y' TO WS-LINE-BAD-SW                               00016700
016800     END-IF.                                                      00016800
016900 0100-EXIT.                                                       00016900
017000     EXIT.                                                        00017000
017100
017200* YYYY-MM-DD, DASHES IN POSITION 5 AND 8, MONTH 01-12, DAY 01-31. 00017200
017300 0200-VALIDATE-DATE.                                              00017300
017400     MOVE ZERO TO WS-DATE-LEN                                     00017400
017500     INSPECT WS-DATE-TOKEN TALLYING WS-DATE-LEN                   00017500
017600             FOR CHARACTERS BEFORE INITIAL SPACE                  00017600
017700     IF WS-DATE-LEN NOT = 10                                      00017700
017800         MOVE 'Y' TO WS-LINE-BAD-SW                               00017800
017900         GO TO 0200-EXIT                                          00017900
018000     END-IF                                                       00018000
018100     IF WS-DATE-DASH1 NOT = '-' OR WS-DATE-DASH2 NOT = '-'        00018100
018200         MOVE 'Y' TO WS-LINE-BAD-SW                               00018200
018300         GO TO 0200-EXIT                                          00018300
018400     END-IF                                                       00018400
018500     IF WS-DATE-CCYY NOT NUMERIC                                  00018500
018600         OR WS-DATE-MM NOT NUMERIC                                00018600
018700         OR WS-DATE-DD NOT NUMERIC                                00018700
018800         MOVE 'Y' TO WS-LINE-BAD-SW                               00018800
018900         GO TO 0200-EXIT                                          00018900
019000     END-IF                                                       00019000
019100     MOVE WS-DATE-MM TO WS-DATE-MM-N                              00019100
019200     MOVE WS-DATE-DD TO WS-DATE-DD-N                              00019200
019300     IF WS-DATE-MM-N < 1 OR > 12                                  00019300
019400         OR WS-DATE-DD-N < 1 OR > 31                              00019400
019500         MOVE 'Y' TO WS-LINE-BAD-SW                               00019500
019600         GO TO 0200-EXIT                                          00019600
019700     END-IF                                                       00019700
019800     MOVE WS-DATE-TOKEN TO PE-LOG-DATE.                           00019800
019900 0200-EXIT.                                                       00019900
020000     EXIT.                                                        00020000
020100
020200* HH:MM:SS, TWENTY-FOUR HOUR CLOCK, COLONS IN POSITION 3 AND 6.   00020200
020300 0300-VALIDATE-TIME.                                              00020300
020400     MOVE ZERO TO WS-TIME-LEN                                     00020400
020500     INSPECT WS-TIME-TOKEN TALLYING WS-TIME-LEN                   00020500
020600             FOR CHARACTERS BEFORE INITIAL SPACE                  00020600
020700     IF WS-TIME-LEN NOT = 8                                       00020700
020800         MOVE 'Y' TO WS-LINE-BAD-SW                               00020800
020900         GO TO 0300-EXIT                                          00020900
021000     END-IF                                                       00021000
021100     IF WS-TIME-COLON1 NOT = ':' OR WS-TIME-COLON2 NOT = ':'      00021100
021200         MOVE 'Y' TO WS-LINE-BAD-SW                               00021200
021300         GO TO 0300-EXIT                                          00021300
021400     END-IF                                                       00021400
021500     IF WS-TIME-HH NOT NUMERIC                                    00021500
021600         OR WS-TIME-MN NOT NUMERIC                                00021600
021700         OR WS-TIME-SS NOT NUMERIC                                00021700
021800         MOVE 'Y' TO WS-LINE-BAD-SW                               00021800
021900         GO TO 0300-EXIT                                          00021900
022000     END-IF                                                       00022000
022100     MOVE WS-TIME-HH TO WS-TIME-HH-N                              00022100
022200     MOVE WS-TIME-MN TO WS-TIME-MN-N                              00022200
022300     MOVE WS-TIME-SS TO WS-TIME-SS-N                              00022300
022400     IF WS-TIME-HH-N > 23 OR WS-TIME-MN-N > 59                    00022400
022500         OR WS-TIME-SS-N > 59                                     00022500
022600         MOVE 'Y' TO WS-LINE-BAD-SW                               00022600
022700         GO TO 0300-EXIT                                          00022700
022800     END-IF                                                       00022800
022900     MOVE WS-TIME-TOKEN TO PE-LOG-TIME.                           00022900
023000 0300-EXIT.                                                       00023000
023100     EXIT.                                                        00023100
023200
023300* 0400-VALIDATE-STATUS - HTTP STATUS CODE, 100 THROUGH 599.       00023300
023400 0400-VALIDATE-STATUS.                                            00023400
023500     MOVE ZERO TO WS-STATUS-LEN                                   00023500
023600     INSPECT WS-STATUS-TOKEN TALLYING WS-STATUS-LEN               00023600
023700             FOR CHARACTERS BEFORE INITIAL SPACE                  00023700
023800     IF WS-STATUS-LEN = 0 OR WS-STATUS-LEN > 3                    00023800
023900         MOVE 'Y' TO WS-LINE-BAD-SW                               00023900
024000         GO TO 0400-EXIT                                          00024000
024100     END-IF                                                       00024100
024200     IF WS-STATUS-TOKEN(1:WS-STATUS-LEN) NOT NUMERIC              00024200
024300         MOVE 'Y' TO WS-LINE-BAD-SW                               00024300
024400         GO TO 0400-EXIT                                          00024400
024500     END-IF                                                       00024500
024600     MOVE WS-STATUS-TOKEN(1:WS-STATUS-LEN) TO PE-STATUS-CODE      00024600
024700     IF PE-STATUS-CODE < 100 OR PE-STATUS-CODE > 599              00024700
024800         MOVE 'Y' TO WS-LINE-BAD-SW                               00024800
024900     END-IF.                                                      00024900
025000 0400-EXIT.                                                       00025000
025100     EXIT.                                                        00025100
025200
025300* FRACTIONAL SECONDS.  ACCEPTS '1.', '0.75' AND '3.' AS WELL AS   00025300
025400* PLAIN WHOLE-SECOND TOKENS - AT MOST ONE DECIMAL POINT.          00025400
025500 0500-VALIDATE-DURATION.                                          00025500
025600     MOVE ZERO TO WS-DUR-LEN WS-DOT-COUNT                         00025600
025700                  WS-DUR-INT-LEN WS-DUR-FRAC-LEN                  00025700
025800     MOVE SPACES TO WS-DUR-INT-PART WS-DUR-FRAC-PART              00025800
025900     MOVE '000' TO WS-DUR-FRAC-PADDED                             00025900
026000     INSPECT WS-DUR-TOKEN TALLYING WS-DUR-LEN                     00026000
026100             FOR CHARACTERS BEFORE INITIAL SPACE                  00026100
026200     IF WS-DUR-LEN = 0                                            00026200
026300         MOVE 'Y' TO WS-LINE-BAD-SW                               00026300
026400         GO TO 0500-EXIT                                          00026400
026500     END-IF                                                       00026500
026600     IF WS-DUR-FIRST-CHAR = '.' OR WS-DUR-FIRST-CHAR = '-'        00026600
026700         MOVE 'Y' TO WS-LINE-BAD-SW                               00026700
026800         GO TO 0500-EXIT                                          00026800
026900     END-IF                                                       00026900
027000     INSPECT WS-DUR-TOKEN TALLYING WS-DOT-COUNT FOR ALL '.'       00027000
027100     IF WS-DOT-COUNT > 1                                          00027100
027200         MOVE 'Y' TO WS-LINE-BAD-SW                               00027200
027300         GO TO 0500-EXIT                                          00027300
027400     END-IF                                                       00027400
027500     IF WS-DOT-COUNT = 0                                          00027500
027600         MOVE WS-DUR-TOKEN(1:WS-DUR-LEN) TO WS-DUR-INT-PART       00027600
027700         MOVE WS-DUR-LEN TO WS-DUR-INT-LEN                        00027700
027800     ELSE                                                         00027800
027900         UNSTRING WS-DUR-TOKEN DELIMITED BY '.'                   00027900
028000             INTO WS-DUR-INT-PART WS-DUR-FRAC-PART                00028000
028100         END-UNSTRING                                             00028100
028200         INSPECT WS-DUR-INT-PART TALLYING WS-DUR-INT-LEN          00028200
028300                 FOR CHARACTERS BEFORE INITIAL SPACE              00028300
028400         INSPECT WS-DUR-FRAC-PART TALLYING WS-DUR-FRAC-LEN        00028400
028500                 FOR CHARACTERS BEFORE INITIAL SPACE              00028500
028600     END-IF                                                       00028600
028700     IF WS-DUR-INT-LEN = 0 OR WS-DUR-INT-LEN > 4                  00028700
028800         MOVE 'Y' TO WS-LINE-BAD-SW                               00028800
028900         GO TO 0500-EXIT                                          00028900
029000     END-IF                                                       00029000
029100     IF WS-DUR-INT-PART(1:WS-DUR-INT-LEN) NOT NUMERIC             00029100
029200         MOVE 'Y' TO WS-LINE-BAD-SW                               00029200
029300         GO TO 0500-EXIT                                          00029300
029400     END-IF                                                       00029400
029500     IF WS-DUR-FRAC-LEN > 3                                       00029500
029600         MOVE 'Y' TO WS-LINE-BAD-SW                               00029600
029700         GO TO 0500-EXIT                                          00029700
029800     END-IF                                                       00029800
029900     IF WS-DUR-FRAC-LEN > 0                                       00029900
030000         IF WS-DUR-FRAC-PART(1:WS-DUR-FRAC-LEN) NOT NUMERIC       00030000
030100             MOVE 'Y' TO WS-LINE-BAD-SW                           00030100
030200             GO TO 0500-EXIT                                      00030200
030300         END-IF                                                   00030300
030400         MOVE WS-DUR-FRAC-PART(1:WS-DUR-FRAC-LEN)                 00030400
030500             TO WS-DUR-FRAC-PADDED(1:WS-DUR-FRAC-LEN)             00030500
030600     END-IF                                                       00030600
030700     MOVE WS-DUR-INT-PART(1:WS-DUR-INT-LEN) TO WS-DUR-INT-N       00030700
030800     MOVE WS-DUR-FRAC-PADDED TO WS-DUR-FRAC-N                     00030800
030900     COMPUTE PE-DURATION ROUNDED =                                00030900
031000             WS-DUR-INT-N + (WS-DUR-FRAC-N / 1000).               00031000
031100 0500-EXIT.                                                       00031100
031200     EXIT.                                                        00031200
031300
031400* GIVES DAYSTAT A SECONDS-SINCE-MIDNIGHT NUMBER FOR OUTAGE MATH.  00031400
031500 0600-CALC-SECONDS-OF-DAY.                                        00031500
031600     MOVE PE-TIME-HH TO WS-TIME-HH-N                              00031600
031700     MOVE PE-TIME-MN TO WS-TIME-MN-N                              00031700
031800     MOVE PE-TIME-SS TO WS-TIME-SS-N                              00031800
031900     COMPUTE PE-SECONDS-OF-DAY =                                  00031900
032000             (WS-TIME-HH-N * 3600) + (WS-TIME-MN-N * 60)          00032000
032100             + WS-TIME-SS-N.                                      00032100
032200 0600-EXIT.                                                       00032200
032300     EXIT.                                                        00032300

000100***************************************************************** 00000100
000200*                                                               * 00000200
000300*   COPYBOOK    :  PARSENT                                     *  00000300
000400*   DESCRIPTION :  ONE PARSED API-REQUEST-LOG ENTRY.  BUILT BY  * 00000400
000500*                  LOGPARS FROM ONE RAW LINE OF THE LOG AND     * 00000500
000600*                  HANDED BACK TO DLYSTAT ON THE LINKAGE.       * 00000600
000700*                  PE-SECONDS-OF-DAY IS DERIVED FROM PE-LOG-    * 00000700
000800*                  TIME SO DAYSTAT CAN DO OUTAGE ARITHMETIC IN  * 00000800
000900*                  STRAIGHT SECONDS INSTEAD OF HH:MM:SS.        * 00000900
001000*                                                                *00001000
001100*   CHANGE LOG                                                  * 00001100
001200*   ----------                                                  * 00001200
001300*   1996-04-02  RTM  ORIGINAL.                                  * 00001300
001400*   1996-06-30  RTM  ADDED PE-RAW-LINE SO THE BAD-LINE MESSAGE   *00001400
001500*                    CAN QUOTE THE OFFENDING TEXT.               *00001500
001600***************************************************************** 00001600
001700
001800  01  PE-PARSED-ENTRY.                                            00001800
001900      05  PE-LOG-DATE                  PIC X(10).                 00001900
002000      05  PE-LOG-DATE-PARTS REDEFINES PE-LOG-DATE.                00002000
002100          10  PE-DATE-CCYY             PIC X(04).                 00002100
002200          10  FILLER                   PIC X(01).                 00002200
002300          10  PE-DATE-MM               PIC X(02).                 00002300
002400          10  FILLER                   PIC X(01).                 00002400
002500          10  PE-DATE-DD               PIC X(02).                 00002500
002600      05  PE-LOG-TIME                  PIC X(08).                 00002600
002700      05  PE-LOG-TIME-PARTS REDEFINES PE-LOG-TIME.                00002700
002800          10  PE-TIME-HH               PIC X(02).                 00002800
002900          10  FILLER                   PIC X(01).                 00002900
003000          10  PE-TIME-MN               PIC X(02).                 00003000
003100          10  FILLER                   PIC X(01).                 00003100
003200          10  PE-TIME-SS               PIC X(02).                 00003200
003300      05  PE-CUSTOMER-ID               PIC X(10).                 00003300
003400      05  PE-REQUEST-PATH              PIC X(30).                 00003400
003500      05  PE-STATUS-CODE               PIC 9(03).                 00003500
003600      05  PE-DURATION                  PIC 9(04)V9(03).           00003600
003700      05  PE-SECONDS-OF-DAY            PIC 9(05) COMP.            00003700
003800      05  PE-VALID-SW                  PIC X(01) VALUE 'N'.       00003800
003900          88  PE-ENTRY-VALID                VALUE 'Y'.            00003900
004000          88  PE-ENTRY-INVALID              VALUE 'N'.            00004000
004100      05  PE-RAW-LINE                  PIC X(90).                 00004100
004200      05  FILLER                       PIC X(05).                 00004200

000100***************************************************************** 00000100
000200*                                                               * 00000200
000300*   COPYBOOK    :  STATREC                                     *  00000300
000400*   DESCRIPTION :  CUSTOMER DAILY STATISTICS RECORD - THIS IS   * 00000400
000500*                  THE RECORD KEPT ON DSTATFIL, ONE ROW PER     * 00000500
000600*                  CUSTOMER PER CALENDAR DAY.  KEY IS THE       * 00000600
000700*                  CUSTOMER ID FOLLOWED BY THE STATISTICS DATE. * 00000700
000800*                  DSTATFIL IS AN INDEXED FILE MAINTAINED BY    * 00000800
000900*                  DLYSTAT - ONE UPSERT PER CUSTOMER/DAY EACH   * 00000900
001000*                  TIME THE BATCH RUNS.                         * 00001000
001100*                                                                *00001100
001200*   CHANGE LOG                                                  * 00001200
001300*   ----------                                                  * 00001300
001400*   1996-04-02  RTM  ORIGINAL LAYOUT FOR REQUEST-LOG STATS PROJ. *00001400
001500*   1996-05-14  RTM  ADDED DS-UPTIME-PCT AFTER OPS ASKED FOR     *00001500
001600*                    AN AVAILABILITY NUMBER ALONGSIDE COUNTS.    *00001600
001700*   1997-02-19  KLB  WIDENED DS-AVG-LATENCY/DS-MEDIAN-LATENCY/   *00001700
001800*                    DS-P99-LATENCY TO 9(05)V9(04) - SOME        *00001800
001900*                    CUSTOMERS WERE POSTING MULTI-SECOND CALLS.  *00001900
002000***************************************************************** 00002000
002100
002200  01  DS-STAT-RECORD.                                             00002200
002300      05  DS-STAT-KEY.                                            00002300
002400          10  DS-CUSTOMER-ID           PIC X(10).                 00002400
002500          10  DS-STAT-DATE             PIC X(10).                 00002500
002600      05  DS-STAT-DATE-PARTS REDEFINES DS-STAT-DATE.              00002600
002700          10  DS-STAT-CCYY             PIC X(04).                 00002700
002800          10  FILLER                   PIC X(01).                 00002800
002900          10  DS-STAT-MM               PIC X(02).                 00002900
003000          10  FILLER                   PIC X(01).                 00003000
003100          10  DS-STAT-DD               PIC X(02).                 00003100
003200      05  DS-SUCCESSFUL-REQUESTS       PIC 9(07).                 00003200
003300      05  DS-FAILED-REQUESTS           PIC 9(07).                 00003300
003400      05  DS-UPTIME-PCT                PIC 9(03)V9(04).           00003400
003500      05  DS-AVG-LATENCY               PIC 9(05)V9(04).           00003500
003600      05  DS-MEDIAN-LATENCY            PIC 9(05)V9(04).           00003600
003700      05  DS-P99-LATENCY               PIC 9(05)V9(04).           00003700
003800      05  DS-RECORD-SW                 PIC X(01) VALUE SPACE.     00003800
003900          88  DS-RECORD-IS-NEW              VALUE 'N'.            00003900
004000          88  DS-RECORD-IS-UPDATED          VALUE 'U'.            00004000
004100      05  FILLER                       PIC X(30).                 00004100
